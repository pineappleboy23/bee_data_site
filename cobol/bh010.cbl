000100******************************************************************
000200*                                                                *
000300*                 BEE COLONY SURVEY CONSOLIDATION                *
000400*           READS RAW USDA-STYLE SURVEY EXTRACTS AND BUILDS      *
000500*              THE COLONIES AND STRESSORS MASTER FILES           *
000600*                                                                *
000700******************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         BH010.
001300*
001400     AUTHOR.             R J TRANTER.
001500*                        FOR APPLEWOOD COMPUTERS.
001600*
001700     INSTALLATION.       APPLEWOOD COMPUTERS - SURVEY DATA UNIT.
001800*
001900     DATE-WRITTEN.       14/03/1984.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.           COPYRIGHT (C) 1984-2026, APPLEWOOD
002400*                        COMPUTERS. DISTRIBUTED UNDER THE GNU
002500*                        GENERAL PUBLIC LICENSE - SEE COPYING.
002600*                        THIS NOTICE FOLLOWS THE HOUSE FORM USED
002700*                        ACROSS ALL APPLEWOOD BATCH SOURCE.
002800*
002900*    REMARKS.            SINGLE BATCH DRIVER FOR THE BEE COLONY
003000*                        SURVEY JOB. REPLACES THE THREE SEPARATE
003100*                        BH-LOAD / BH-CLASS / BH-DEDUP RUNS THAT
003200*                        WERE PROPOSED AT DESIGN TIME - ONE PASS
003300*                        IS ENOUGH NOW THE EXTRACTS ARE BUFFERED.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED.
004000*                        BHCTL01   CONTROL FILE - EXTRACT NAMES.
004100*                        BHEXTR    RAW EXTRACT(S), ONE AT A TIME.
004200*                        BHCOL01   COLONIES MASTER (OUTPUT).
004300*                        BHSTR01   STRESSORS MASTER (OUTPUT).
004400*                        BHCMB01   COMBINED MASTER (OUTPUT).
004500*                        BHPRT01   SUMMARY REPORT (OUTPUT).
004600*
004700*    ERROR MESSAGES USED.
004800*                        BH001 - BH004.
004900*
005000* CHANGES:
005100* 14/03/1984 RJT - CREATED - FIRST CUT, COLONIES TABLE ONLY.
005200* 02/09/1987 RJT - STRESSORS TABLE ADDED.
005300* 11/05/1991 RJT - REWORKED DEDUP AS OVERWRITE-IN-TABLE RATHER
005400*                  THAN A SECOND SORT PASS - HALVES THE RUN TIME
005500*                  ON THE YEAR-END CATCH-UP BATCH.
005600* 19/01/1999 RJT - Y2K - CM-DATE/VM-DATE WERE PIC X(8) YYMMDD,
005700*                  NOW PIC X(10) YYYY-MM-01 THROUGHOUT. ALL
005800*                  CALLERS OF THE MASTER FILES MUST BE RE-RUN
005900*                  AGAINST THE NEW LAYOUT AFTER THIS GOES LIVE.
006000* 06/03/2003 RJT - RAW-ROW-TYPE NOW ACCEPTS BOTH UPPER AND LOWER
006100*                  CASE FLAGS - FEEDER JOB CHANGED WITHOUT WARNING.
006200* 24/11/2011 RJT - SUMMARY REPORT MOVED TO REPORT WRITER, WAS
006300*                  HAND-BUILT PRINT LINES - EASIER TO MAINTAIN.
006400* 30/07/2018 RJT - R1 FILTER RANGE WIDENED 35-70, WAS 40-60 -
006500*                  TERRITORIES WERE BEING DROPPED.                BH0003
006600* 04/11/2025 RJT - 2.0.00 REWRITTEN AGAINST THE CONSOLIDATED
006700*                  BATCH SPEC - SINGLE DRIVER, NO MORE CHAINED
006800*                  JCL STEPS.                                     BH0001
006900* 14/11/2025 RJT - BH-EXTRACT-BUFFER ADDED SO EACH EXTRACT IS
007000*                  READ ONCE AND SCANNED IN MEMORY.                BH0007
007100* 25/11/2025 RJT - MONTH SEARCH MOVED TO BH-MONTH-NAME-TBL.        BH0015
007200* 09/12/2025 RJT - PER-DATASET SUMMARY BLOCK ADDED TO REPORT.      BH0019
007300* 13/02/2026 RJT - DROPPED A DETAIL ROW WITH EXACTLY 3 POPULATED
007400*                  FIELDS - R11 SAYS 3 OR FEWER, CODE SAID < 3.    BH0024
007410* 09/08/2026 RJT - AB037 YEAR TEST WAS ACCEPTING ANY CANDIDATE
007420*                  ONCE BH-DETAIL-YEAR WAS ZERO, REGARDLESS OF
007430*                  THE 1000-9999 RANGE TEST - BRACKETED THE OR.     BH0025
007440* 09/08/2026 RJT - BH-FD-CLASS-TEXT WAS MISSING FROM WSBHWRK,
007450*                  DETAIL LINE WAS SOURCING AN UNDEFINED FIELD -   BH0025
007460*                  ADDED TO BH-FILE-DISPOSITION.
007470* 09/08/2026 RJT - AB010/AB030/ZZ075 WERE PLAIN-PERFORMED BUT
007471*                  EACH HAS A GO TO ...-EXIT INSIDE IT - THE
007472*                  EXIT FELL OUTSIDE THE PERFORMED RANGE AND RAN
007473*                  ON INTO WHATEVER PARAGRAPH CAME NEXT INSTEAD
007474*                  OF RETURNING TO THE LOOP. ADDED THRU ...-EXIT  BH0026
007475*                  AT EVERY CALL SITE OF THE THREE.               BH0026
007476* 09/08/2026 RJT - AB012 NOW COPIES THE RAW ROW VIA RAW-FLD-TBL
007477*                  (THE REDEFINES ADDED IN BH0010) INSTEAD OF
007478*                  NAMING RAW-F1 THRU RAW-F10 ONE MOVE AT A TIME. BH0026
007479* 09/08/2026 RJT - MASTER FIELD COUNT WAS MISSING FROM THE
007480*                  PER-DATASET REPORT BLOCK - ADDED BH-DS-
007481*                  COLUMN-COUNT TO WSBHWRK AND A LINE TO EACH
007482*                  BLOCK OF BH-RPT-TOTALS.                        BH0027
007483* 09/08/2026 RJT - AB043/AB044 ONLY WARNED ON ONE FIELD EACH -
007484*                  WIDENED TO WARN ON EVERY PERCENT AND COUNT
007485*                  FIELD THE VALIDATION EXPECTATIONS COVER.       BH0027
007486* 09/08/2026 RJT - ZZ076 WAS TRUNCATING THE THIRD DECIMAL DIGIT
007487*                  INSTEAD OF ROUNDING INTO THE SECOND - NOW
007488*                  CARRIES A THIRD DIGIT AND ROUNDS HALF-UP ON    BH0027
007489*                  EXIT FROM THE DECIMAL SCAN.                    BH0027
007500*
007600 ENVIRONMENT             DIVISION.
007700*================================
007800*
007900 CONFIGURATION           SECTION.
008000 SOURCE-COMPUTER.        APPLEWOOD-SEQUENCER.
008100 OBJECT-COMPUTER.        APPLEWOOD-SEQUENCER.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS BH-DIGIT-CLASS   IS "0" THRU "9"
008500     UPSI-0 ON  STATUS IS BH-TEST-MODE-ON
008600            OFF STATUS IS BH-TEST-MODE-OFF.
008700*
008800 INPUT-OUTPUT            SECTION.
008900 FILE-CONTROL.
009000     SELECT  BH-CONTROL-FILE    ASSIGN TO "BHCTL01"
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS  IS BH-CTL-STATUS.
009300*
009400     SELECT  BH-EXTRACT-FILE    ASSIGN TO BH-EXTRACT-DD
009500             ORGANIZATION IS SEQUENTIAL
009600             FILE STATUS  IS BH-EXT-STATUS.
009700*
009800     SELECT  BH-COLONIES-FILE   ASSIGN TO "BHCOL01"
009900             ORGANIZATION IS SEQUENTIAL
010000             FILE STATUS  IS BH-COL-STATUS.
010100*
010200     SELECT  BH-STRESSORS-FILE  ASSIGN TO "BHSTR01"
010300             ORGANIZATION IS SEQUENTIAL
010400             FILE STATUS  IS BH-STR-STATUS.
010500*
010600     SELECT  BH-COMBINED-FILE   ASSIGN TO "BHCMB01"
010700             ORGANIZATION IS SEQUENTIAL
010800             FILE STATUS  IS BH-CMB-STATUS.
010900*
011000     SELECT  BH-PRINT-FILE      ASSIGN TO "BHPRT01"
011100             ORGANIZATION IS LINE SEQUENTIAL
011200             FILE STATUS  IS BH-PRT-STATUS.
011300*
011400 DATA                    DIVISION.
011500*================================
011600*
011700 FILE                    SECTION.
011800*
011900 FD  BH-CONTROL-FILE
012000     LABEL RECORDS ARE OMITTED
012100     RECORD CONTAINS 60 CHARACTERS.
012200 01  BH-CTL-FILE-RECORD       PIC X(60).
012300*
012400 FD  BH-EXTRACT-FILE
012500     LABEL RECORDS ARE OMITTED
012600     RECORD CONTAINS 251 CHARACTERS.
012700     COPY "WSBHRAW.COB".
012800*
012900 FD  BH-COLONIES-FILE
013000     LABEL RECORDS ARE OMITTED
013100     RECORD CONTAINS 82 CHARACTERS.
013200     COPY "WSBHCOL.COB".
013300*
013400 FD  BH-STRESSORS-FILE
013500     LABEL RECORDS ARE OMITTED
013600     RECORD CONTAINS 62 CHARACTERS.
013700     COPY "WSBHSTR.COB".
013800*
013900 FD  BH-COMBINED-FILE
014000     LABEL RECORDS ARE OMITTED
014100     RECORD CONTAINS 82 CHARACTERS.
014200 01  BH-COMBINED-RECORD       PIC X(82).
014300*
014400 FD  BH-PRINT-FILE
014500     LABEL RECORDS ARE OMITTED
014600     REPORT IS BH-SUMMARY-REPORT.
014700*
014800 WORKING-STORAGE         SECTION.
014900*-----------------------
015000 77  PROG-NAME                PIC X(17) VALUE "BH010 (2.0.00)".
015100*
015200 01  BH-EXTRACT-DD             PIC X(60).
015300*                                SET FROM BH-EXTRACT-FILE-NAME
015400*                                BEFORE EACH OPEN - ONE EXTRACT
015500*                                FILE NAME PER CONTROL RECORD.
015600*
015700     COPY "WSBHWRK.COB".
015800*
016000******************************************************
016100* ONE EXTRACT, BUFFERED IN MEMORY FOR THE LOADER,
016200* CLASSIFIER, PERIOD DERIVER AND NORMALIZER TO SHARE.
016300******************************************************
016400 01  BH-EXTRACT-BUFFER.
016500     03  BH-EXTRACT-ROW-COUNT  BINARY-LONG UNSIGNED VALUE ZERO.
016600     03  BH-DETAIL-ROW-COUNT   BINARY-LONG UNSIGNED VALUE ZERO.
016700     03  BH-EXTRACT-ROW        OCCURS 100 TIMES
016800                               INDEXED BY BH-ROW-IDX.
016900         05  BHX-COL-0             PIC X(10).
017000         05  BHX-ROW-TYPE          PIC X.
017100         05  BHX-FIELDS.
017200             07  BHX-F             PIC X(24) OCCURS 10.
017250     03  FILLER                    PIC X(01).
017300*
017400******************************************************
017500* PERIOD DERIVER WORK AREA - R5, R6, R7.
017600******************************************************
017700 01  BH-PERIOD-WORK.
017750     03  FILLER                    PIC X(01).
017800     03  BH-PERIOD-FOUND-SWITCH    PIC X    VALUE "N".
017900         88  BH-PERIOD-FOUND           VALUE "Y".
018000     03  BH-PERIOD-MISSING-SWITCH  PIC X    VALUE "N".
018100         88  BH-PERIOD-MISSING         VALUE "Y".
018200     03  BH-PERIOD-DATE.
018300         05  BH-PD-YYYY            PIC 9(4).
018400         05  BH-PD-SEP1            PIC X    VALUE "-".
018500         05  BH-PD-MM              PIC 99.
018600         05  BH-PD-TAIL            PIC X(3) VALUE "-01".
018700     03  BH-YEAR-CANDIDATE         PIC 9(4).
019000*                                 BH-CELL-SUBSCRIPT AND
019010*                                 BH-ROW-SUBSCRIPT ARE IN
019020*                                 BH-NORM-WORK, COPY WSBHWRK.
019100******************************************************
019200* CASE-FOLDING ALPHABETS FOR INSPECT CONVERTING.
019300******************************************************
019400 01  BH-LOWER-ALPHABET         PIC X(26)
019500         VALUE "abcdefghijklmnopqrstuvwxyz".
019600 01  BH-UPPER-ALPHABET         PIC X(26)
019700         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019800 01  BH-MATCH-COUNT            BINARY-SHORT UNSIGNED VALUE ZERO.
019900*
020000******************************************************
020100* NUMERIC-FIELD SCANNER WORK AREA - R8, R9, R10.
020200******************************************************
020300 01  BH-SCAN-WORK.
020400     03  BH-TRIM-TEXT              PIC X(24).
020500     03  BH-SCAN-CHAR              PIC X.
020600     03  BH-SCAN-DIGIT             PIC 9.
020700     03  BH-SCAN-POSITION          PIC 99   VALUE ZERO.
020800     03  BH-SCAN-INT-PART          PIC 9(9) COMP-3.
020900     03  BH-SCAN-DEC-PART          PIC 9(4) COMP-3.
021000     03  BH-SCAN-DEC-DIGITS        PIC 9    COMP.
021050     03  BH-SCAN-ROUND-DIGIT       PIC 9    VALUE ZERO.
021060*                                 3RD DECIMAL DIGIT, KEPT ONLY TO   BH0027
021070*                                 DECIDE ROUND-HALF-UP ON EXIT.     BH0027
021100     03  BH-SCAN-NEGATIVE          PIC X    VALUE "N".
021200     03  BH-SCAN-INVALID           PIC X    VALUE "N".
021300     03  BH-SCAN-SEEN-POINT        PIC X    VALUE "N".
021350     03  FILLER                    PIC X(01).
021400*
021500******************************************************
021600* STATS / DEDUP-STATS SCRATCH AREA.
021700******************************************************
021800 01  BH-STATS-WORK.
021900     03  BH-SCAN-STATE-NAME        PIC X(20).
022000     03  BH-PCT-WORK               PIC S9(5)V9(4) COMP-3.
022050     03  FILLER                    PIC X(01).
022100*
022200******************************************************
022300* RUN DATE / TIME FOR THE REPORT HEADING - IN THE USUAL
022400* APPLEWOOD UK/USA/INTL REDEFINES STYLE.
022500******************************************************
022600 01  WS-TODAY.
022700     03  WS-TODAY-CCYY             PIC 9(4).
022800     03  WS-TODAY-MM               PIC 99.
022900     03  WS-TODAY-DD               PIC 99.
022950     03  FILLER                    PIC X(01).
023000 01  WS-TODAY9  REDEFINES WS-TODAY PIC 9(8).
023100 01  WS-TODAY-EDITED.
023200     03  WS-TE-MM                  PIC 99.
023300     03  FILLER                    PIC X    VALUE "/".
023400     03  WS-TE-DD                  PIC 99.
023500     03  FILLER                    PIC X    VALUE "/".
023600     03  WS-TE-CCYY                PIC 9(4).
023700*
023800 01  ERROR-MESSAGES.
023900     03  BH001  PIC X(40)
024000            VALUE "BH001 CONTROL FILE OPEN FAILED - STATUS ".
024100     03  BH002  PIC X(40)
024200            VALUE "BH002 EXTRACT FILE OPEN FAILED - STATUS ".
024300     03  BH003  PIC X(40)
024400            VALUE "BH003 MASTER FILE OPEN FAILED - STATUS  ".
024500     03  BH004  PIC X(40)
024600            VALUE "BH004 PRINT FILE OPEN FAILED - STATUS   ".
024650     03  FILLER PIC X(01).
024700*
025000 REPORT                 SECTION.
025100************************
025200*
025300 RD  BH-SUMMARY-REPORT
025400     CONTROL      FINAL
025500     PAGE LIMIT   60
025600     HEADING      1
025700     FIRST DETAIL 5
025800     LAST  DETAIL 58.
025900*
026000 01  BH-RPT-HEADING  TYPE PAGE HEADING.
026100     03  LINE 1.
026200         05  COL  1   PIC X(17)  SOURCE PROG-NAME.
026300         05  COL 30   PIC X(32)
026400                      VALUE "BEE COLONY SURVEY CONSOLIDATION".
026500         05  COL 70   PIC X(5)   VALUE "PAGE ".
026600         05  COL 75   PIC ZZ9    SOURCE PAGE-COUNTER.
026700     03  LINE 2.
026800         05  COL  1   PIC X(9)   VALUE "RUN DATE ".
026900         05  COL 10   PIC X(10)  SOURCE WS-TODAY-EDITED.
027000     03  LINE 4.
027100         05  COL  1   VALUE "FILE NAME".
027200         05  COL 32   VALUE "ROWS".
027300         05  COL 40   VALUE "CLASS".
027400         05  COL 52   VALUE "PERIOD".
027500         05  COL 64   VALUE "DISPOSITION".
027600*
027700 01  BH-SUMMARY-DETAIL  TYPE DETAIL.
027800     03  LINE + 1.
027900         05  COL  1   PIC X(30)  SOURCE BH-FD-FILE-NAME.
028000         05  COL 33   PIC ZZ9    SOURCE BH-FD-DETAIL-COUNT.
028100         05  COL 40   PIC X(10)  SOURCE BH-FD-CLASS-TEXT.
028200         05  COL 52   PIC X(10)  SOURCE BH-FD-PERIOD.
028300         05  COL 64   PIC X(16)  SOURCE BH-FD-DISPOSITION.
028400*
028500 01  BH-RPT-TOTALS  TYPE CONTROL FOOTING FINAL.
028600     03  LINE + 2.
028700         05  COL  1   VALUE "CONTROL TOTALS".
028800     03  LINE + 1.
028900         05  COL  1   VALUE "FILES LOADED".
029000         05  COL 25   PIC ZZZ9   SOURCE BH-FILES-LOADED.
029100         05  COL 32   VALUE "FILES FILTERED IN".
029200         05  COL 52   PIC ZZZ9   SOURCE BH-FILES-FILTERED-IN.
029300     03  LINE + 1.
029400         05  COL  1   VALUE "COLONIES FILES PROCESSED".
029500         05  COL 32   PIC ZZZ9   SOURCE BH-FILES-PROC-COLONIES.
029600         05  COL 40   VALUE "STRESSORS FILES PROCESSED".
029700         05  COL 68   PIC ZZZ9   SOURCE BH-FILES-PROC-STRESSORS.
029800     03  LINE + 1.
029900         05  COL  1   VALUE "FILES SKIPPED".
030000         05  COL 25   PIC ZZZ9   SOURCE BH-FILES-SKIPPED.
030100     03  LINE + 2.
030200         05  COL  1   VALUE "COLONIES MASTER".
030300     03  LINE + 1.
030400         05  COL  3   VALUE "RECORDS AFTER DEDUP".
030500         05  COL 25   PIC ZZZ9   SOURCE BH-DS-RECORD-COUNT (1).
030600         05  COL 32   VALUE "DUPLICATES REMOVED".
030700         05  COL 52   PIC ZZZ9   SOURCE BH-COL-DUPS-REMOVED.
030800         05  COL 60   PIC ZZ9.9  SOURCE BH-DS-DUPS-PCT (1).
030900         05  COL 66   VALUE "PCT".
031000     03  LINE + 1.
031100         05  COL  3   VALUE "EARLIEST PERIOD".
031200         05  COL 20   PIC X(10)  SOURCE BH-DS-EARLIEST-PERIOD (1).
031300         05  COL 32   VALUE "LATEST PERIOD".
031400         05  COL 48   PIC X(10)  SOURCE BH-DS-LATEST-PERIOD (1).
031500         05  COL 60   VALUE "STATES".
031600         05  COL 68   PIC ZZ9    SOURCE BH-DS-DISTINCT-STATES (1).
031650     03  LINE + 1.
031660         05  COL  3   VALUE "MASTER FIELD COUNT".
031670         05  COL 25   PIC Z9     SOURCE BH-DS-COLUMN-COUNT (1).
031700     03  LINE + 2.
031800         05  COL  1   VALUE "STRESSORS MASTER".
031900     03  LINE + 1.
032000         05  COL  3   VALUE "RECORDS AFTER DEDUP".
032100         05  COL 25   PIC ZZZ9   SOURCE BH-DS-RECORD-COUNT (2).
032200         05  COL 32   VALUE "DUPLICATES REMOVED".
032300         05  COL 52   PIC ZZZ9   SOURCE BH-STR-DUPS-REMOVED.
032400         05  COL 60   PIC ZZ9.9  SOURCE BH-DS-DUPS-PCT (2).
032500         05  COL 66   VALUE "PCT".
032600     03  LINE + 1.
032700         05  COL  3   VALUE "EARLIEST PERIOD".
032800         05  COL 20   PIC X(10)  SOURCE BH-DS-EARLIEST-PERIOD (2).
032900         05  COL 32   VALUE "LATEST PERIOD".
033000         05  COL 48   PIC X(10)  SOURCE BH-DS-LATEST-PERIOD (2).
033100         05  COL 60   VALUE "STATES".
033200         05  COL 68   PIC ZZ9    SOURCE BH-DS-DISTINCT-STATES (2).
033250     03  LINE + 1.
033260         05  COL  3   VALUE "MASTER FIELD COUNT".
033270         05  COL 25   PIC Z9     SOURCE BH-DS-COLUMN-COUNT (2).
033300*
033400 PROCEDURE              DIVISION.
033500*=======================
033600*
033700 AA000-MAIN.
033800     PERFORM AA010-OPEN-FILES.
033900     PERFORM AA020-INITIALISE-COUNTERS.
034000     PERFORM AB005-READ-CONTROL-RECORD.
034100     PERFORM AB010-LOAD-ONE-EXTRACT THRU AB010-EXIT
034200         UNTIL BH-CTL-STATUS = "10".
034300     PERFORM AD001-COMPUTE-DATASET-STATS.
034400     PERFORM AD010-WRITE-MASTERS.
034500     PERFORM AD020-WRITE-SUMMARY-FOOTINGS.
034600     PERFORM AA030-CLOSE-FILES.
034700     STOP RUN.
034800*
034900 AA010-OPEN-FILES.
035000     OPEN INPUT  BH-CONTROL-FILE.
035100     IF       BH-CTL-STATUS NOT = "00"
035200              DISPLAY BH001 BH-CTL-STATUS
035300              STOP RUN.
035400     OPEN OUTPUT BH-PRINT-FILE.
035500     IF       BH-PRT-STATUS NOT = "00"
035600              DISPLAY BH004 BH-PRT-STATUS
035700              STOP RUN.
035800     INITIATE BH-SUMMARY-REPORT.
035900 AA010-EXIT.
036000     EXIT.
036100*
036200 AA020-INITIALISE-COUNTERS.
036300     ACCEPT   WS-TODAY9 FROM DATE YYYYMMDD.
036400     MOVE     WS-TODAY-MM  TO WS-TE-MM.
036500     MOVE     WS-TODAY-DD  TO WS-TE-DD.
036600     MOVE     WS-TODAY-CCYY TO WS-TE-CCYY.
036700     MOVE     ZERO TO BH-FILES-LOADED
036800                      BH-FILES-FILTERED-IN
036900                      BH-FILES-PROC-COLONIES
037000                      BH-FILES-PROC-STRESSORS
037100                      BH-FILES-SKIPPED
037200                      BH-COL-PRE-DEDUP-CNT
037300                      BH-STR-PRE-DEDUP-CNT
037400                      BH-COL-DUPS-REMOVED
037500                      BH-STR-DUPS-REMOVED
037600                      BH-COL-COUNT
037700                      BH-STR-COUNT.
037800 AA020-EXIT.
037900     EXIT.
038000*
038100 AA030-CLOSE-FILES.
038200     CLOSE    BH-CONTROL-FILE.
038300     CLOSE    BH-PRINT-FILE.
038400 AA030-EXIT.
038500     EXIT.
038600*
038700******************************************************
038800* AB005 - READ ONE CONTROL-FILE RECORD (READ-AHEAD).
038900******************************************************
039000 AB005-READ-CONTROL-RECORD.
039100     READ     BH-CONTROL-FILE INTO BH-CONTROL-RECORD
039200              AT END
039300                  MOVE "10" TO BH-CTL-STATUS.
039400 AB005-EXIT.
039500     EXIT.
039600*
039700******************************************************
039800* AB010 - TABLE LOADER / FILTERER - R1, R2.
039900* BUFFERS ONE EXTRACT, APPLIES THE 35-70 DETAIL-ROW
040000* FILTER, THEN FALLS THROUGH INTO THE CLASSIFIER, THE
040100* PERIOD DERIVER AND THE NORMALIZER FOR THE SAME FILE.
040200******************************************************
040300 AB010-LOAD-ONE-EXTRACT.
040400     MOVE     "SKIPPED"           TO BH-FD-DISPOSITION.
040500     MOVE     BH-EXTRACT-FILE-NAME TO BH-FD-FILE-NAME BH-EXTRACT-DD.
040600     IF       BH-EXTRACT-FILE-NAME (1:1) = "."
040700*                                  R2 - HIDDEN/SYSTEM FILE.
040800              ADD 1 TO BH-FILES-SKIPPED
040900              GO TO AB010-EXIT.
041000     OPEN     INPUT BH-EXTRACT-FILE.
041100     IF       BH-EXT-STATUS NOT = "00"
041200              ADD 1 TO BH-FILES-SKIPPED
041300              GO TO AB010-EXIT.
041400     ADD      1 TO BH-FILES-LOADED.
041500     MOVE     ZERO TO BH-EXTRACT-ROW-COUNT BH-DETAIL-ROW-COUNT.
041600     PERFORM  AB011-READ-EXTRACT-ROW.
041700     PERFORM  AB012-BUFFER-EXTRACT-ROW
041800         UNTIL BH-EXT-STATUS = "10"
041900            OR BH-EXTRACT-ROW-COUNT = 100.
042000     CLOSE    BH-EXTRACT-FILE.
042100     MOVE     BH-DETAIL-ROW-COUNT TO BH-FD-DETAIL-COUNT.
042200     IF       BH-DETAIL-ROW-COUNT < 35 OR BH-DETAIL-ROW-COUNT > 70
042300*                                  R1 - NOT STATE-LEVEL GRANULARITY.
042400              ADD 1 TO BH-FILES-SKIPPED
042500              GO TO AB010-EXIT.
042600     ADD      1 TO BH-FILES-FILTERED-IN.
042700     PERFORM  AB020-CLASSIFY-EXTRACT.
042800     IF       BH-FD-IS-OTHER
042900              ADD 1 TO BH-FILES-SKIPPED
043000              GO TO AB010-EXIT.
043100     PERFORM  AB030-DERIVE-PERIOD THRU AB030-EXIT.
043200     IF       BH-PERIOD-MISSING
043300              MOVE "O" TO BH-FD-CLASS
043400              ADD  1 TO BH-FILES-SKIPPED
043500              GO TO AB010-EXIT.
043600     MOVE     BH-PERIOD-DATE TO BH-FD-PERIOD.
043700     PERFORM  AB040-NORMALIZE-DETAIL-ROWS.
043800     IF       BH-FD-IS-COLONIES
043900              ADD 1 TO BH-FILES-PROC-COLONIES
044000              MOVE "PROCESSED-COLONIES" TO BH-FD-DISPOSITION
044100     ELSE
044200              ADD 1 TO BH-FILES-PROC-STRESSORS
044300              MOVE "PROCESSED-STRESSORS" TO BH-FD-DISPOSITION
044400     END-IF.
044500 AB010-EXIT.
044600     IF       BH-FD-DISPOSITION = "SKIPPED"
044700              MOVE "SKIPPED"          TO BH-FD-DISPOSITION.
044800     GENERATE BH-SUMMARY-DETAIL.
044900     IF       BH-TEST-MODE-ON
045000              DISPLAY BH-FD-FILE-NAME " " BH-FD-DISPOSITION.
045100     PERFORM  AB005-READ-CONTROL-RECORD.
045200*
045300******************************************************
045400* AB011/AB012 - BUFFER ONE EXTRACT FILE IN MEMORY.
045500******************************************************
045600 AB011-READ-EXTRACT-ROW.
045700     READ     BH-EXTRACT-FILE
045800              AT END
045900                  MOVE "10" TO BH-EXT-STATUS.
046000 AB011-EXIT.
046100     EXIT.
046200*
046300 AB012-BUFFER-EXTRACT-ROW.
046400     ADD      1 TO BH-EXTRACT-ROW-COUNT.
046500     SET      BH-ROW-IDX TO BH-EXTRACT-ROW-COUNT.
046550     MOVE     RAW-ALT-COL-0    TO BHX-COL-0    (BH-ROW-IDX).
046560     MOVE     RAW-ALT-ROW-TYPE TO BHX-ROW-TYPE (BH-ROW-IDX).
046570     SET      BH-CELL-SUBSCRIPT TO 1.
046580     PERFORM  AB013-COPY-ONE-FIELD
046590         VARYING BH-CELL-SUBSCRIPT FROM 1 BY 1
046600         UNTIL BH-CELL-SUBSCRIPT > 10.
047800     INSPECT  BHX-ROW-TYPE (BH-ROW-IDX)
047900              CONVERTING BH-LOWER-ALPHABET TO BH-UPPER-ALPHABET.
048000     INSPECT  BHX-FIELDS (BH-ROW-IDX)
048100              CONVERTING BH-LOWER-ALPHABET TO BH-UPPER-ALPHABET.
048200     IF       BHX-ROW-TYPE (BH-ROW-IDX) = "D"
048300              ADD 1 TO BH-DETAIL-ROW-COUNT.
048400     PERFORM  AB011-READ-EXTRACT-ROW.
048420*
048440* 09/08/2026 RJT - REWORKED TO COPY VIA THE BH-RAW-RECORD-ALT     BH0026
048460*                  RAW-FLD-TBL REDEFINES INSTEAD OF NAMING        BH0026
048470*                  RAW-F1 THRU RAW-F10 ONE AT A TIME - THE        BH0026
048480*                  REDEFINES WAS ADDED YEARS AGO FOR THIS JOB     BH0026
048490*                  EXACTLY BUT NEVER WIRED IN.                    BH0026
048500 AB013-COPY-ONE-FIELD.
048520     MOVE     RAW-FLD-TBL (BH-CELL-SUBSCRIPT)
048540              TO BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT).
048560*
048600******************************************************
048700* AB020 - TABLE CLASSIFIER - R3, R4.
048800* STRESSORS KEYWORDS ARE CHECKED FIRST SO AN EXTRACT
048900* MATCHING BOTH SETS IS CALLED STRESSORS.
049000******************************************************
049100 AB020-CLASSIFY-EXTRACT.
049200     MOVE     "N" TO BH-KW-STATE     BH-KW-VARROA    BH-KW-PARASITES
049300                     BH-KW-DISEASES  BH-KW-PESTICIDES BH-KW-OTHER
049400                     BH-KW-UNKNOWN   BH-KW-MAX       BH-KW-LOST
049500                     BH-KW-PERCENT   BH-KW-ADDED     BH-KW-RENOVATED.
049600     SET      BH-ROW-IDX TO 1.
049700     PERFORM  AB021-SCAN-ROW-FOR-KEYWORDS
049800         UNTIL BH-ROW-IDX > BH-EXTRACT-ROW-COUNT.
049900     IF       BH-KW-STATE      = "Y" AND BH-KW-VARROA  = "Y" AND
050000              BH-KW-PARASITES  = "Y" AND BH-KW-DISEASES = "Y" AND
050100              BH-KW-PESTICIDES = "Y" AND BH-KW-OTHER    = "Y" AND
050200              BH-KW-UNKNOWN    = "Y"
050300              MOVE "V" TO BH-FD-CLASS
050400     ELSE
050500        IF    BH-KW-STATE    = "Y" AND BH-KW-MAX   = "Y" AND
050600              BH-KW-LOST     = "Y" AND BH-KW-PERCENT = "Y" AND
050700              BH-KW-ADDED    = "Y" AND BH-KW-RENOVATED = "Y"
050800              MOVE "C" TO BH-FD-CLASS
050900        ELSE
051000              MOVE "O" TO BH-FD-CLASS
051100        END-IF
051200     END-IF.
051300     EVALUATE BH-FD-CLASS
051400         WHEN "V"  MOVE "STRESSORS" TO BH-FD-CLASS-TEXT
051500         WHEN "C"  MOVE "COLONIES"  TO BH-FD-CLASS-TEXT
051600         WHEN OTHER MOVE "OTHER"    TO BH-FD-CLASS-TEXT
051700     END-EVALUATE.
051800 AB020-EXIT.
051900     EXIT.
052000*
052100 AB021-SCAN-ROW-FOR-KEYWORDS.
052200     MOVE     1 TO BH-CELL-SUBSCRIPT.
052300     PERFORM  AB022-SCAN-CELL-FOR-KEYWORDS
052400         UNTIL BH-CELL-SUBSCRIPT > 10.
052500     SET      BH-ROW-IDX UP BY 1.
052600*
052700 AB022-SCAN-CELL-FOR-KEYWORDS.
052800     MOVE     ZERO TO BH-MATCH-COUNT.
052900     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
053000              TALLYING BH-MATCH-COUNT FOR ALL "STATE".
053100     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-STATE.
053200     MOVE     ZERO TO BH-MATCH-COUNT.
053300     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
053400              TALLYING BH-MATCH-COUNT FOR ALL "VARROA".
053500     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-VARROA.
053600     MOVE     ZERO TO BH-MATCH-COUNT.
053700     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
053800              TALLYING BH-MATCH-COUNT FOR ALL "PARASITES".
053900     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-PARASITES.
054000     MOVE     ZERO TO BH-MATCH-COUNT.
054100     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
054200              TALLYING BH-MATCH-COUNT FOR ALL "DISEASES".
054300     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-DISEASES.
054400     MOVE     ZERO TO BH-MATCH-COUNT.
054500     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
054600              TALLYING BH-MATCH-COUNT FOR ALL "PESTICIDES".
054700     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-PESTICIDES.
054800     MOVE     ZERO TO BH-MATCH-COUNT.
054900     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
055000              TALLYING BH-MATCH-COUNT FOR ALL "OTHER".
055100     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-OTHER.
055200     MOVE     ZERO TO BH-MATCH-COUNT.
055300     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
055400              TALLYING BH-MATCH-COUNT FOR ALL "UNKNOWN".
055500     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-UNKNOWN.
055600     MOVE     ZERO TO BH-MATCH-COUNT.
055700     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
055800              TALLYING BH-MATCH-COUNT FOR ALL "MAX".
055900     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-MAX.
056000     MOVE     ZERO TO BH-MATCH-COUNT.
056100     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
056200              TALLYING BH-MATCH-COUNT FOR ALL "LOST".
056300     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-LOST.
056400     MOVE     ZERO TO BH-MATCH-COUNT.
056500     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
056600              TALLYING BH-MATCH-COUNT FOR ALL "PERCENT".
056700     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-PERCENT.
056800     MOVE     ZERO TO BH-MATCH-COUNT.
056900     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
057000              TALLYING BH-MATCH-COUNT FOR ALL "ADDED".
057100     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-ADDED.
057200     MOVE     ZERO TO BH-MATCH-COUNT.
057300     INSPECT  BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
057400              TALLYING BH-MATCH-COUNT FOR ALL "RENOVATED".
057500     IF       BH-MATCH-COUNT > ZERO MOVE "Y" TO BH-KW-RENOVATED.
057600     ADD      1 TO BH-CELL-SUBSCRIPT.
057700*
057800******************************************************
057900* AB030 - PERIOD DERIVER - R5, R6, R7.
058000******************************************************
058100 AB030-DERIVE-PERIOD.
058200     MOVE     "N" TO BH-PERIOD-FOUND-SWITCH BH-PERIOD-MISSING-SWITCH.
058300     MOVE     ZERO TO BH-DETAIL-YEAR BH-DETAIL-MONTH.
058400     SET      BH-ROW-IDX TO 1.
058500     PERFORM  AB031-SCAN-HEADER-ROW-FOR-MONTH
058600         UNTIL BH-ROW-IDX > BH-EXTRACT-ROW-COUNT OR BH-PERIOD-FOUND.
058700     IF       NOT BH-PERIOD-FOUND AND BH-EXTRACT-ROW-COUNT > 1
058800              SET BH-ROW-IDX TO 2
058900              PERFORM AB035-TEST-MONTH-IN-ROW
059000                  VARYING BH-MONTH-IDX FROM 1 BY 1
059100                  UNTIL BH-MONTH-IDX > 12 OR BH-PERIOD-FOUND.
059200     IF       NOT BH-PERIOD-FOUND
059300              MOVE "Y" TO BH-PERIOD-MISSING-SWITCH
059400              GO TO AB030-EXIT.
059500     PERFORM  AB033-SCAN-FOR-YEAR.
059600     IF       BH-DETAIL-YEAR = ZERO
059700              MOVE "Y" TO BH-PERIOD-MISSING-SWITCH
059800              GO TO AB030-EXIT.
059900     MOVE     BH-DETAIL-YEAR  TO BH-PD-YYYY.
060000     MOVE     BH-DETAIL-MONTH TO BH-PD-MM.
060100     MOVE     BH-PERIOD-DATE  TO BH-FD-PERIOD.
060200 AB030-EXIT.
060300     EXIT.
060400*
060500 AB031-SCAN-HEADER-ROW-FOR-MONTH.
060600     IF       BHX-ROW-TYPE (BH-ROW-IDX) = "H"
060700              PERFORM AB035-TEST-MONTH-IN-ROW
060800                  VARYING BH-MONTH-IDX FROM 1 BY 1
060900                  UNTIL BH-MONTH-IDX > 12 OR BH-PERIOD-FOUND.
061000     SET      BH-ROW-IDX UP BY 1.
061100*
061200 AB035-TEST-MONTH-IN-ROW.
061300     MOVE     ZERO TO BH-MATCH-COUNT.
061400     INSPECT  BHX-FIELDS (BH-ROW-IDX) TALLYING BH-MATCH-COUNT
061500              FOR ALL BH-MONTH-NAME (BH-MONTH-IDX)
061600                  (1:BH-MONTH-LEN (BH-MONTH-IDX)).
061700     IF       BH-MATCH-COUNT > ZERO
061800              SET  BH-DETAIL-MONTH FROM BH-MONTH-IDX
061900              MOVE "Y" TO BH-PERIOD-FOUND-SWITCH.
062000*
062100 AB033-SCAN-FOR-YEAR.
062200     MOVE     9999 TO BH-YEAR-CANDIDATE.
062300     MOVE     ZERO TO BH-DETAIL-YEAR.
062400     SET      BH-ROW-IDX TO 1.
062500     PERFORM  AB034-SCAN-ROW-FOR-YEAR
062600         UNTIL BH-ROW-IDX > BH-EXTRACT-ROW-COUNT.
062700*
062800 AB034-SCAN-ROW-FOR-YEAR.
062900     IF       BHX-ROW-TYPE (BH-ROW-IDX) NOT = "D"
063000              AND BHX-ROW-TYPE (BH-ROW-IDX) NOT = "F"
063100              SET BH-CELL-SUBSCRIPT TO 1
063200              PERFORM AB036-SCAN-CELL-FOR-YEAR
063300                  VARYING BH-CELL-SUBSCRIPT FROM 1 BY 1
063400                  UNTIL BH-CELL-SUBSCRIPT > 10.
063500     SET      BH-ROW-IDX UP BY 1.
063600*
063700 AB036-SCAN-CELL-FOR-YEAR.
063800     MOVE     1 TO BH-SCAN-POSITION.
063900     PERFORM  AB037-TEST-YEAR-AT-POSITION
064000         VARYING BH-SCAN-POSITION FROM 1 BY 1
064100         UNTIL BH-SCAN-POSITION > 21.
064200*
064300 AB037-TEST-YEAR-AT-POSITION.
064400     IF       BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
064500                 (BH-SCAN-POSITION:4) IS NUMERIC
064600              MOVE BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT)
064700                 (BH-SCAN-POSITION:4) TO BH-YEAR-CANDIDATE
064800              IF BH-YEAR-CANDIDATE > 1000
064900                 AND BH-YEAR-CANDIDATE <= 9999
065000                 AND (BH-YEAR-CANDIDATE < BH-DETAIL-YEAR
065100                    OR BH-DETAIL-YEAR = ZERO)
065200                 MOVE BH-YEAR-CANDIDATE TO BH-DETAIL-YEAR
065300              END-IF
065400     END-IF.
065500*
065600******************************************************
065700* AB040 - RECORD NORMALIZER - R8 THRU R12.
065800******************************************************
065900 AB040-NORMALIZE-DETAIL-ROWS.
066000     SET      BH-ROW-IDX TO 1.
066100     PERFORM  AB041-NORMALIZE-ONE-ROW
066200         UNTIL BH-ROW-IDX > BH-EXTRACT-ROW-COUNT.
066300*
066400 AB041-NORMALIZE-ONE-ROW.
066500     IF       BHX-ROW-TYPE (BH-ROW-IDX) = "D"
066600              PERFORM AB042-COUNT-POPULATED-FIELDS
066700              IF BH-POPULATED-COUNT > 3
066800*                                     R11 - ELSE DROP THE ROW.
066900                 IF BH-FD-IS-COLONIES
067000                    PERFORM AB043-MAP-COLONIES-FIELDS
067100                 ELSE
067200                    PERFORM AB044-MAP-STRESSORS-FIELDS
067300                 END-IF
067400              END-IF
067500     END-IF.
067600     SET      BH-ROW-IDX UP BY 1.
067700*
067800 AB042-COUNT-POPULATED-FIELDS.
067900     MOVE     ZERO TO BH-POPULATED-COUNT.
068000     SET      BH-CELL-SUBSCRIPT TO 1.
068100     PERFORM  AB045-TEST-CELL-POPULATED
068200         VARYING BH-CELL-SUBSCRIPT FROM 1 BY 1
068300         UNTIL BH-CELL-SUBSCRIPT > 10.
068400*
068500 AB045-TEST-CELL-POPULATED.
068600     IF       BHX-F (BH-ROW-IDX BH-CELL-SUBSCRIPT) NOT = SPACES
068700              ADD 1 TO BH-POPULATED-COUNT.
068800*
068900 AB043-MAP-COLONIES-FIELDS.
069000*                                 R12 - STATE/DATE NEVER NUMERIC.
069100     MOVE     BHX-F (BH-ROW-IDX 1) TO CM-STATE.
069200     MOVE     BHX-COL-0 (BH-ROW-IDX) TO CM-TABLE.
069300     MOVE     BHX-F (BH-ROW-IDX 2) TO BH-FIGURE-TEXT.
069400     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
069500     MOVE     BH-FIGURE-NUM TO CM-STARTING.
069600     MOVE     BH-FIGURE-MISSING TO CM-NF-STARTING.
069700     MOVE     BHX-F (BH-ROW-IDX 3) TO BH-FIGURE-TEXT.
069800     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
069900     MOVE     BH-FIGURE-NUM TO CM-MAX.
070000     MOVE     BH-FIGURE-MISSING TO CM-NF-MAX.
070100     MOVE     BHX-F (BH-ROW-IDX 4) TO BH-FIGURE-TEXT.
070200     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
070300     MOVE     BH-FIGURE-NUM TO CM-LOST.
070400     MOVE     BH-FIGURE-MISSING TO CM-NF-LOST.
070500     MOVE     BHX-F (BH-ROW-IDX 5) TO BH-FIGURE-TEXT.
070600     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
070700     MOVE     BH-FIGURE-NUM TO CM-PCT-LOST.
070800     MOVE     BH-FIGURE-MISSING TO CM-NF-PCT-LOST.
070900     MOVE     BHX-F (BH-ROW-IDX 6) TO BH-FIGURE-TEXT.
071000     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
071100     MOVE     BH-FIGURE-NUM TO CM-ADDED.
071200     MOVE     BH-FIGURE-MISSING TO CM-NF-ADDED.
071300     MOVE     BHX-F (BH-ROW-IDX 7) TO BH-FIGURE-TEXT.
071400     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
071500     MOVE     BH-FIGURE-NUM TO CM-RENOV.
071600     MOVE     BH-FIGURE-MISSING TO CM-NF-RENOV.
071700     MOVE     BHX-F (BH-ROW-IDX 8) TO BH-FIGURE-TEXT.
071800     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
071900     MOVE     BH-FIGURE-NUM TO CM-PCT-RENOV.
072000     MOVE     BH-FIGURE-MISSING TO CM-NF-PCT-RENOV.
072100     MOVE     BH-PERIOD-DATE TO CM-DATE.
072200*                                 VALIDATION EXPECTATIONS - WARN
072300*                                 ONLY, DO NOT REJECT THE RECORD.   BH0027
072400     IF       CM-PCT-LOST < ZERO OR CM-PCT-LOST > 100
072500              DISPLAY "BH010 WARNING - CM-PCT-LOST OUT OF RANGE "
072550                      CM-STATE CM-DATE.
072600     IF       CM-LOST > CM-MAX
072650              DISPLAY "BH010 WARNING - CM-LOST EXCEEDS CM-MAX "
072700                      CM-STATE CM-DATE.
072705     IF       CM-PCT-RENOV < ZERO OR CM-PCT-RENOV > 100
072710              DISPLAY "BH010 WARNING - CM-PCT-RENOV OUT OF RANGE "
072715                      CM-STATE CM-DATE.
072720     IF       CM-STARTING < ZERO
072725              DISPLAY "BH010 WARNING - CM-STARTING IS NEGATIVE "
072730                      CM-STATE CM-DATE.
072735     IF       CM-MAX < ZERO
072740              DISPLAY "BH010 WARNING - CM-MAX IS NEGATIVE "
072745                      CM-STATE CM-DATE.
072750     IF       CM-LOST < ZERO
072755              DISPLAY "BH010 WARNING - CM-LOST IS NEGATIVE "
072760                      CM-STATE CM-DATE.
072765     IF       CM-ADDED < ZERO
072770              DISPLAY "BH010 WARNING - CM-ADDED IS NEGATIVE "
072775                      CM-STATE CM-DATE.
072780     IF       CM-RENOV < ZERO
072785              DISPLAY "BH010 WARNING - CM-RENOV IS NEGATIVE "
072790                      CM-STATE CM-DATE.
072800     PERFORM  AC015-APPEND-COLONIES-ROW.
072900*
073000 AB044-MAP-STRESSORS-FIELDS.
073100     MOVE     BHX-F (BH-ROW-IDX 1) TO VM-STATE.
073200     MOVE     BHX-COL-0 (BH-ROW-IDX) TO VM-TABLE.
073300     MOVE     BHX-F (BH-ROW-IDX 2) TO BH-FIGURE-TEXT.
073400     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
073500     MOVE     BH-FIGURE-NUM TO VM-VARROA.
073600     MOVE     BH-FIGURE-MISSING TO VM-NF-VARROA.
073700     MOVE     BHX-F (BH-ROW-IDX 3) TO BH-FIGURE-TEXT.
073800     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
073900     MOVE     BH-FIGURE-NUM TO VM-PESTS.
074000     MOVE     BH-FIGURE-MISSING TO VM-NF-PESTS.
074100     MOVE     BHX-F (BH-ROW-IDX 4) TO BH-FIGURE-TEXT.
074200     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
074300     MOVE     BH-FIGURE-NUM TO VM-DISEASES.
074400     MOVE     BH-FIGURE-MISSING TO VM-NF-DISEASES.
074500     MOVE     BHX-F (BH-ROW-IDX 5) TO BH-FIGURE-TEXT.
074600     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
074700     MOVE     BH-FIGURE-NUM TO VM-PESTICIDES.
074800     MOVE     BH-FIGURE-MISSING TO VM-NF-PESTICIDES.
074900     MOVE     BHX-F (BH-ROW-IDX 6) TO BH-FIGURE-TEXT.
075000     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
075100     MOVE     BH-FIGURE-NUM TO VM-OTHER.
075200     MOVE     BH-FIGURE-MISSING TO VM-NF-OTHER.
075300     MOVE     BHX-F (BH-ROW-IDX 7) TO BH-FIGURE-TEXT.
075400     PERFORM  ZZ075-EDIT-NUMERIC-FIELD THRU ZZ075-EXIT.
075500     MOVE     BH-FIGURE-NUM TO VM-UNKNOWN.
075600     MOVE     BH-FIGURE-MISSING TO VM-NF-UNKNOWN.
075700     MOVE     BH-PERIOD-DATE TO VM-DATE.
075710*                                 VALIDATION EXPECTATIONS - WARN    BH0027
075720*                                 ONLY, DO NOT REJECT THE RECORD.   BH0027
075800     IF       VM-VARROA < ZERO OR VM-VARROA > 150
075900              DISPLAY "BH010 WARNING - VM-VARROA OUT OF RANGE "
076000                      VM-STATE VM-DATE.
076001     IF       VM-PESTS < ZERO OR VM-PESTS > 150
076002              DISPLAY "BH010 WARNING - VM-PESTS OUT OF RANGE "
076003                      VM-STATE VM-DATE.
076004     IF       VM-DISEASES < ZERO OR VM-DISEASES > 150
076005              DISPLAY "BH010 WARNING - VM-DISEASES OUT OF RANGE "
076006                      VM-STATE VM-DATE.
076007     IF       VM-PESTICIDES < ZERO OR VM-PESTICIDES > 150
076008              DISPLAY "BH010 WARNING - VM-PESTICIDES OUT OF RANGE "
076009                      VM-STATE VM-DATE.
076011     IF       VM-OTHER < ZERO OR VM-OTHER > 150
076012              DISPLAY "BH010 WARNING - VM-OTHER OUT OF RANGE "
076013                      VM-STATE VM-DATE.
076014     IF       VM-UNKNOWN < ZERO OR VM-UNKNOWN > 150
076015              DISPLAY "BH010 WARNING - VM-UNKNOWN OUT OF RANGE "
076016                      VM-STATE VM-DATE.
076100     PERFORM  AC016-APPEND-STRESSORS-ROW.
076200*
076300******************************************************
076400* ZZ075/ZZ076 - SPECIAL-VALUE AND NUMERIC EDIT - R8-R10.
076500******************************************************
076600 ZZ075-EDIT-NUMERIC-FIELD.
076700     MOVE     BH-FIGURE-TEXT TO BH-TRIM-TEXT.
076800     MOVE     "N" TO BH-FIGURE-MISSING.
076900     MOVE     ZERO TO BH-FIGURE-NUM.
077000     IF       BH-TRIM-TEXT = "(Z)"
077100*                                 R8 - LESS THAN HALF UNIT SHOWN.
077200              MOVE .25 TO BH-FIGURE-NUM
077300              GO TO ZZ075-EXIT.
077400     IF       BH-TRIM-TEXT = "(X)" OR BH-TRIM-TEXT = "(NA)"
077500              MOVE "Y" TO BH-FIGURE-MISSING
077600              GO TO ZZ075-EXIT.
077700     IF       BH-TRIM-TEXT = "-" OR BH-TRIM-TEXT = SPACES
077800              MOVE ZERO TO BH-FIGURE-NUM
077900              IF BH-TRIM-TEXT = SPACES
078000                 MOVE "Y" TO BH-FIGURE-MISSING
078100              END-IF
078200              GO TO ZZ075-EXIT.
078300     MOVE     ZERO TO BH-SCAN-INT-PART BH-SCAN-DEC-PART
078400                      BH-SCAN-DEC-DIGITS BH-SCAN-ROUND-DIGIT.
078500     MOVE     "N" TO BH-SCAN-NEGATIVE BH-SCAN-INVALID
078600                     BH-SCAN-SEEN-POINT.
078700     PERFORM  ZZ076-SCAN-ONE-CHAR
078800         VARYING BH-SCAN-POSITION FROM 1 BY 1
078900         UNTIL BH-SCAN-POSITION > 24 OR BH-SCAN-INVALID = "Y".
079000*                                 R9 - UNCONVERTIBLE TEXT -> MISSING.
079100     IF       BH-SCAN-INVALID = "Y"
079200              MOVE "Y" TO BH-FIGURE-MISSING
079300              GO TO ZZ075-EXIT.
079400     IF       BH-SCAN-DEC-DIGITS = 1
079500              COMPUTE BH-SCAN-DEC-PART = BH-SCAN-DEC-PART * 10.
079600*                                 R10 - 2 DECIMALS, ROUND HALF-UP   BH0027
079610*                                 OFF THE 3RD DIGIT IF THE TEXT     BH0027
079620*                                 CARRIES ONE - SEE ZZ076 BELOW.    BH0027
079630     IF       BH-SCAN-ROUND-DIGIT >= 5
079640              ADD 1 TO BH-SCAN-DEC-PART
079650              IF BH-SCAN-DEC-PART > 99
079660                 MOVE ZERO TO BH-SCAN-DEC-PART
079670                 ADD 1 TO BH-SCAN-INT-PART
079680              END-IF.
079800     COMPUTE  BH-FIGURE-NUM = BH-SCAN-INT-PART +
079900                              (BH-SCAN-DEC-PART / 100).
080000     IF       BH-SCAN-NEGATIVE = "Y"
080100              COMPUTE BH-FIGURE-NUM = BH-FIGURE-NUM * -1.
080200 ZZ075-EXIT.
080300     EXIT.
080400*
080500 ZZ076-SCAN-ONE-CHAR.
080600     MOVE     BH-TRIM-TEXT (BH-SCAN-POSITION:1) TO BH-SCAN-CHAR.
080700     EVALUATE TRUE
080800         WHEN BH-SCAN-CHAR = SPACE
080900              CONTINUE
081000         WHEN BH-SCAN-CHAR = "-" AND BH-SCAN-POSITION = 1
081100              MOVE "Y" TO BH-SCAN-NEGATIVE
081200         WHEN BH-SCAN-CHAR = "."
081300              IF BH-SCAN-SEEN-POINT = "Y"
081400                 MOVE "Y" TO BH-SCAN-INVALID
081500              ELSE
081600                 MOVE "Y" TO BH-SCAN-SEEN-POINT
081700              END-IF
081800         WHEN BH-SCAN-CHAR IS BH-DIGIT-CLASS
081900              MOVE BH-SCAN-CHAR TO BH-SCAN-DIGIT
082000              IF BH-SCAN-SEEN-POINT = "N"
082100                 COMPUTE BH-SCAN-INT-PART =
082200                    BH-SCAN-INT-PART * 10 + BH-SCAN-DIGIT
082300              ELSE
082400                 ADD 1 TO BH-SCAN-DEC-DIGITS
082500                 IF BH-SCAN-DEC-DIGITS <= 2
082600                    COMPUTE BH-SCAN-DEC-PART =
082700                       BH-SCAN-DEC-PART * 10 + BH-SCAN-DIGIT
082710                 ELSE
082720                    IF BH-SCAN-DEC-DIGITS = 3
082730*                                 R10 - KEEP THE 3RD DIGIT, USED TO BH0027
082740*                                 ROUND HALF-UP IN ZZ075 ABOVE.     BH0027
082750                       MOVE BH-SCAN-DIGIT TO BH-SCAN-ROUND-DIGIT
082760                    END-IF
082800                 END-IF
082900              END-IF
083000         WHEN OTHER
083100              MOVE "Y" TO BH-SCAN-INVALID
083200     END-EVALUATE.
083300*
083400******************************************************
083500* AC015/AC016 - DE-DUPLICATOR - R13. LAST-WINS OVERWRITE
083600* ON APPEND, SO THE FINAL TABLE CONTENT AND THE DUPS-
083700* REMOVED COUNT ARE EXACTLY AS IF A SEPARATE PASS HAD
083800* RUN AFTER ALL FILES WERE LOADED.
083900******************************************************
084000 AC015-APPEND-COLONIES-ROW.
084100     ADD      1 TO BH-COL-PRE-DEDUP-CNT.
084200     MOVE     "N" TO BH-FOUND-SWITCH.
084300     SET      BH-COL-IDX TO 1.
084400     PERFORM  AC017-SEARCH-COLONIES-KEY
084500         UNTIL BH-COL-IDX > BH-COL-COUNT OR BH-FOUND.
084600     IF       NOT BH-FOUND
084700              ADD 1 TO BH-COL-COUNT
084800              SET BH-COL-IDX TO BH-COL-COUNT
084900     ELSE
085000              ADD 1 TO BH-COL-DUPS-REMOVED
085100     END-IF.
085200     MOVE     CM-STATE       TO BHT-COL-STATE     (BH-COL-IDX).
085300     MOVE     CM-DATE        TO BHT-COL-DATE      (BH-COL-IDX).
085400     MOVE     CM-TABLE       TO BHT-COL-TABLE     (BH-COL-IDX).
085500     MOVE     CM-STARTING    TO BHT-COL-STARTING  (BH-COL-IDX).
085600     MOVE     CM-MAX         TO BHT-COL-MAX       (BH-COL-IDX).
085700     MOVE     CM-LOST        TO BHT-COL-LOST      (BH-COL-IDX).
085800     MOVE     CM-PCT-LOST    TO BHT-COL-PCT-LOST  (BH-COL-IDX).
085900     MOVE     CM-ADDED       TO BHT-COL-ADDED     (BH-COL-IDX).
086000     MOVE     CM-RENOV       TO BHT-COL-RENOV     (BH-COL-IDX).
086100     MOVE     CM-PCT-RENOV   TO BHT-COL-PCT-RENOV (BH-COL-IDX).
086200     MOVE     CM-NULL-FLAGS  TO BHT-COL-NULL-FLAGS(BH-COL-IDX).
086300*
086400 AC017-SEARCH-COLONIES-KEY.
086500     IF       BHT-COL-STATE (BH-COL-IDX) = CM-STATE
086600        AND   BHT-COL-DATE  (BH-COL-IDX) = CM-DATE
086700              MOVE "Y" TO BH-FOUND-SWITCH
086800     ELSE
086900              SET BH-COL-IDX UP BY 1
087000     END-IF.
087100*
087200 AC016-APPEND-STRESSORS-ROW.
087300     ADD      1 TO BH-STR-PRE-DEDUP-CNT.
087400     MOVE     "N" TO BH-FOUND-SWITCH.
087500     SET      BH-STR-IDX TO 1.
087600     PERFORM  AC018-SEARCH-STRESSORS-KEY
087700         UNTIL BH-STR-IDX > BH-STR-COUNT OR BH-FOUND.
087800     IF       NOT BH-FOUND
087900              ADD 1 TO BH-STR-COUNT
088000              SET BH-STR-IDX TO BH-STR-COUNT
088100     ELSE
088200              ADD 1 TO BH-STR-DUPS-REMOVED
088300     END-IF.
088400     MOVE     VM-STATE       TO BHT-STR-STATE     (BH-STR-IDX).
088500     MOVE     VM-DATE        TO BHT-STR-DATE      (BH-STR-IDX).
088600     MOVE     VM-TABLE       TO BHT-STR-TABLE     (BH-STR-IDX).
088700     MOVE     VM-VARROA      TO BHT-STR-VARROA    (BH-STR-IDX).
088800     MOVE     VM-PESTS       TO BHT-STR-PESTS     (BH-STR-IDX).
088900     MOVE     VM-DISEASES    TO BHT-STR-DISEASES  (BH-STR-IDX).
089000     MOVE     VM-PESTICIDES  TO BHT-STR-PESTICIDES(BH-STR-IDX).
089100     MOVE     VM-OTHER       TO BHT-STR-OTHER     (BH-STR-IDX).
089200     MOVE     VM-UNKNOWN     TO BHT-STR-UNKNOWN   (BH-STR-IDX).
089300     MOVE     VM-NULL-FLAGS  TO BHT-STR-NULL-FLAGS(BH-STR-IDX).
089400*
089500 AC018-SEARCH-STRESSORS-KEY.
089600     IF       BHT-STR-STATE (BH-STR-IDX) = VM-STATE
089700        AND   BHT-STR-DATE  (BH-STR-IDX) = VM-DATE
089800              MOVE "Y" TO BH-FOUND-SWITCH
089900     ELSE
090000              SET BH-STR-IDX UP BY 1
090100     END-IF.
090200*
090300******************************************************
090400* AD001/AD002/AD003 - DATASET STATISTICS FOR THE
090500* SUMMARY REPORT - RECORD COUNT, EARLIEST/LATEST
090600* PERIOD, DISTINCT STATE COUNT, DUPLICATE PERCENTAGE.
090700******************************************************
090800 AD001-COMPUTE-DATASET-STATS.
090900     PERFORM  AD002-COMPUTE-COLONIES-STATS.
091000     PERFORM  AD003-COMPUTE-STRESSORS-STATS.
091100 AD001-EXIT.
091200     EXIT.
091300*
091400 AD002-COMPUTE-COLONIES-STATS.
091500     SET      BH-DS-IDX TO 1.
091550     MOVE     10 TO BH-DS-COLUMN-COUNT (1).
091600     MOVE     BH-COL-COUNT TO BH-DS-RECORD-COUNT (1).
091700     IF       BH-COL-PRE-DEDUP-CNT > ZERO
091800              COMPUTE BH-DS-DUPS-PCT (1) ROUNDED =
091900                 (BH-COL-DUPS-REMOVED * 100) / BH-COL-PRE-DEDUP-CNT
092000     ELSE
092100              MOVE ZERO TO BH-DS-DUPS-PCT (1)
092200     END-IF.
092300     MOVE     ZERO TO BH-STATE-SEEN-COUNT.
092400     SET      BH-COL-IDX TO 1.
092500     PERFORM  AD004-SCAN-COLONIES-ROW
092600         UNTIL BH-COL-IDX > BH-COL-COUNT.
092700     MOVE     BH-STATE-SEEN-COUNT TO BH-DS-DISTINCT-STATES (1).
092800 AD002-EXIT.
092900     EXIT.
093000*
093100 AD004-SCAN-COLONIES-ROW.
093200     IF       BH-COL-IDX = 1
093300              MOVE BHT-COL-DATE (1) TO BH-DS-EARLIEST-PERIOD (1)
093400                                        BH-DS-LATEST-PERIOD (1)
093500     ELSE
093600        IF    BHT-COL-DATE (BH-COL-IDX) < BH-DS-EARLIEST-PERIOD (1)
093700              MOVE BHT-COL-DATE (BH-COL-IDX)
093800                 TO BH-DS-EARLIEST-PERIOD (1)
093900        END-IF
094000        IF    BHT-COL-DATE (BH-COL-IDX) > BH-DS-LATEST-PERIOD (1)
094100              MOVE BHT-COL-DATE (BH-COL-IDX)
094200                 TO BH-DS-LATEST-PERIOD (1)
094300        END-IF
094400     END-IF.
094500     MOVE     BHT-COL-STATE (BH-COL-IDX) TO BH-SCAN-STATE-NAME.
094600     PERFORM  AD007-MARK-STATE-SEEN.
094700     SET      BH-COL-IDX UP BY 1.
094800*
094900 AD003-COMPUTE-STRESSORS-STATS.
095000     SET      BH-DS-IDX TO 2.
095050     MOVE     9 TO BH-DS-COLUMN-COUNT (2).
095100     MOVE     BH-STR-COUNT TO BH-DS-RECORD-COUNT (2).
095200     IF       BH-STR-PRE-DEDUP-CNT > ZERO
095300              COMPUTE BH-DS-DUPS-PCT (2) ROUNDED =
095400                 (BH-STR-DUPS-REMOVED * 100) / BH-STR-PRE-DEDUP-CNT
095500     ELSE
095600              MOVE ZERO TO BH-DS-DUPS-PCT (2)
095700     END-IF.
095800     MOVE     ZERO TO BH-STATE-SEEN-COUNT.
095900     SET      BH-STR-IDX TO 1.
096000     PERFORM  AD005-SCAN-STRESSORS-ROW
096100         UNTIL BH-STR-IDX > BH-STR-COUNT.
096200     MOVE     BH-STATE-SEEN-COUNT TO BH-DS-DISTINCT-STATES (2).
096300 AD003-EXIT.
096400     EXIT.
096500*
096600 AD005-SCAN-STRESSORS-ROW.
096700     IF       BH-STR-IDX = 1
096800              MOVE BHT-STR-DATE (1) TO BH-DS-EARLIEST-PERIOD (2)
096900                                        BH-DS-LATEST-PERIOD (2)
097000     ELSE
097100        IF    BHT-STR-DATE (BH-STR-IDX) < BH-DS-EARLIEST-PERIOD (2)
097200              MOVE BHT-STR-DATE (BH-STR-IDX)
097300                 TO BH-DS-EARLIEST-PERIOD (2)
097400        END-IF
097500        IF    BHT-STR-DATE (BH-STR-IDX) > BH-DS-LATEST-PERIOD (2)
097600              MOVE BHT-STR-DATE (BH-STR-IDX)
097700                 TO BH-DS-LATEST-PERIOD (2)
097800        END-IF
097900     END-IF.
098000     MOVE     BHT-STR-STATE (BH-STR-IDX) TO BH-SCAN-STATE-NAME.
098100     PERFORM  AD007-MARK-STATE-SEEN.
098200     SET      BH-STR-IDX UP BY 1.
098300*
098400 AD007-MARK-STATE-SEEN.
098500     MOVE     "N" TO BH-FOUND-SWITCH.
098600     SET      BH-SEEN-IDX TO 1.
098700     PERFORM  AD008-SEARCH-SEEN-STATE
098800         UNTIL BH-SEEN-IDX > BH-STATE-SEEN-COUNT OR BH-FOUND.
098900     IF       NOT BH-FOUND
099000              ADD 1 TO BH-STATE-SEEN-COUNT
099100              SET BH-SEEN-IDX TO BH-STATE-SEEN-COUNT
099200              MOVE BH-SCAN-STATE-NAME TO BH-STATE-SEEN (BH-SEEN-IDX)
099300     END-IF.
099400*
099500 AD008-SEARCH-SEEN-STATE.
099600     IF       BH-STATE-SEEN (BH-SEEN-IDX) = BH-SCAN-STATE-NAME
099700              MOVE "Y" TO BH-FOUND-SWITCH
099800     ELSE
099900              SET BH-SEEN-IDX UP BY 1
100000     END-IF.
100100*
100200******************************************************
100300* AD010 - WRITE THE COLONIES, STRESSORS AND COMBINED
100400* MASTER FILES FROM THE FINAL DEDUPED TABLES.
100500******************************************************
100600 AD010-WRITE-MASTERS.
100700     OPEN     OUTPUT BH-COLONIES-FILE BH-STRESSORS-FILE
100800                     BH-COMBINED-FILE.
100900     IF       BH-COL-STATUS NOT = "00" OR BH-STR-STATUS NOT = "00"
101000              OR BH-CMB-STATUS NOT = "00"
101100              DISPLAY BH003 BH-COL-STATUS
101200              STOP RUN.
101300     SET      BH-COL-IDX TO 1.
101400     PERFORM  AD011-WRITE-ONE-COLONIES-ROW
101500         UNTIL BH-COL-IDX > BH-COL-COUNT.
101600     SET      BH-STR-IDX TO 1.
101700     PERFORM  AD012-WRITE-ONE-STRESSORS-ROW
101800         UNTIL BH-STR-IDX > BH-STR-COUNT.
101900     CLOSE    BH-COLONIES-FILE BH-STRESSORS-FILE BH-COMBINED-FILE.
102000 AD010-EXIT.
102100     EXIT.
102200*
102300 AD011-WRITE-ONE-COLONIES-ROW.
102350     INITIALIZE BH-COLONIES-RECORD.
102400     MOVE     BHT-COL-STATE     (BH-COL-IDX) TO CM-STATE.
102500     MOVE     BHT-COL-DATE      (BH-COL-IDX) TO CM-DATE.
102600     MOVE     BHT-COL-TABLE     (BH-COL-IDX) TO CM-TABLE.
102700     MOVE     BHT-COL-STARTING  (BH-COL-IDX) TO CM-STARTING.
102800     MOVE     BHT-COL-MAX       (BH-COL-IDX) TO CM-MAX.
102900     MOVE     BHT-COL-LOST      (BH-COL-IDX) TO CM-LOST.
103000     MOVE     BHT-COL-PCT-LOST  (BH-COL-IDX) TO CM-PCT-LOST.
103100     MOVE     BHT-COL-ADDED     (BH-COL-IDX) TO CM-ADDED.
103200     MOVE     BHT-COL-RENOV     (BH-COL-IDX) TO CM-RENOV.
103300     MOVE     BHT-COL-PCT-RENOV (BH-COL-IDX) TO CM-PCT-RENOV.
103400     MOVE     BHT-COL-NULL-FLAGS (BH-COL-IDX) TO CM-NULL-FLAGS.
103500     WRITE    BH-COLONIES-RECORD.
103700*                                 "PRIMARY" OUTPUT - SAME CONTENT.
103800     MOVE     BH-COLONIES-RECORD TO BH-COMBINED-RECORD.
103900     WRITE    BH-COMBINED-RECORD.
104000     SET      BH-COL-IDX UP BY 1.
104100*
104200 AD012-WRITE-ONE-STRESSORS-ROW.
104250     INITIALIZE BH-STRESSORS-RECORD.
104300     MOVE     BHT-STR-STATE      (BH-STR-IDX) TO VM-STATE.
104400     MOVE     BHT-STR-DATE       (BH-STR-IDX) TO VM-DATE.
104500     MOVE     BHT-STR-TABLE      (BH-STR-IDX) TO VM-TABLE.
104600     MOVE     BHT-STR-VARROA     (BH-STR-IDX) TO VM-VARROA.
104700     MOVE     BHT-STR-PESTS      (BH-STR-IDX) TO VM-PESTS.
104800     MOVE     BHT-STR-DISEASES   (BH-STR-IDX) TO VM-DISEASES.
104900     MOVE     BHT-STR-PESTICIDES (BH-STR-IDX) TO VM-PESTICIDES.
105000     MOVE     BHT-STR-OTHER      (BH-STR-IDX) TO VM-OTHER.
105100     MOVE     BHT-STR-UNKNOWN    (BH-STR-IDX) TO VM-UNKNOWN.
105200     MOVE     BHT-STR-NULL-FLAGS (BH-STR-IDX) TO VM-NULL-FLAGS.
105300     WRITE    BH-STRESSORS-RECORD.
105500     SET      BH-STR-IDX UP BY 1.
105600*
105700******************************************************
105800* AD020 - GENERATE THE FINAL FOOTING BLOCK AND CLOSE
105900* THE REPORT. THE PER-FILE DETAIL LINES WERE ALREADY
106000* GENERATED BY AB010 AS EACH EXTRACT WAS PROCESSED.
106100******************************************************
106200 AD020-WRITE-SUMMARY-FOOTINGS.
106300     TERMINATE BH-SUMMARY-REPORT.
106400 AD020-EXIT.
106500     EXIT.
106600*
