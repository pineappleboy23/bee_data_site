000100******************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR STRESSORS MASTER FILE        *
000400*     NO KEY - SEQUENTIAL, BUILT BY BH010             *
000500******************************************************
000600*  FILE SIZE 62 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/11/25 RJT - CREATED.
001100* 21/11/25 RJT - VM-NULL-FLAGS ADDED, ONE BYTE PER FIGURE     BH0012
001200*                FIELD, Y = MISSING ON INPUT.                BH0012
001300* 09/12/25 RJT - VM-DATE-PARTS REDEFINES ADDED, SAME REASON   BH0019
001400*                AS THE ONE IN WSBHCOL.                      BH0019
001410* 09/08/26 RJT - VM-DATE-PARTS DROPPED - SAME REASON AS THE   BH0026
001420*                CM-DATE-PARTS REMOVAL IN WSBHCOL, IT WAS     BH0026
001430*                NEVER REFERENCED BY BH010.                   BH0026
001500*
001600 01  BH-STRESSORS-RECORD.
001700     03  VM-TABLE              PIC 9(4).
001800*                                 SOURCE TABLE NUMBER.
001900     03  VM-STATE              PIC X(20).
002000*                                 STATE NAME.
002100     03  VM-VARROA             PIC S9(3)V9(2)   COMP-3.
002200*                                 PCT COLONIES AFFECTED, VARROA.
002300     03  VM-PESTS              PIC S9(3)V9(2)   COMP-3.
002400*                                 PCT OTHER PESTS AND PARASITES.
002500     03  VM-DISEASES           PIC S9(3)V9(2)   COMP-3.
002600*                                 PCT DISEASES.
002700     03  VM-PESTICIDES         PIC S9(3)V9(2)   COMP-3.
002800*                                 PCT PESTICIDES.
002900     03  VM-OTHER              PIC S9(3)V9(2)   COMP-3.
003000*                                 PCT OTHER CAUSES.
003100     03  VM-UNKNOWN            PIC S9(3)V9(2)   COMP-3.
003200*                                 PCT UNKNOWN CAUSES.
003300     03  VM-DATE               PIC X(10).
003400*                                 PERIOD AS YYYY-MM-01.
003500     03  VM-NULL-FLAGS.
003600         05  VM-NF-VARROA      PIC X.
003700         05  VM-NF-PESTS       PIC X.
003800         05  VM-NF-DISEASES    PIC X.
003900         05  VM-NF-PESTICIDES  PIC X.
004000         05  VM-NF-OTHER       PIC X.
004100         05  VM-NF-UNKNOWN     PIC X.
004200*                                 Y = MISSING ON INPUT, ELSE N.
004300     03  FILLER                PIC X(04).
004400*
