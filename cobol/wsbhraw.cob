000100******************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR RAW SURVEY EXTRACT FILE      *
000400*     NO KEY - READ SEQUENTIAL ONLY                   *
000500******************************************************
000600*  FILE SIZE 251 BYTES.
000700*
000800* THIS IS THE RAW RELEASE LAYOUT AS STAGED BY THE FEEDER
000900* JOB - ONE TABLE (COLONIES OR STRESSORS) PER EXTRACT FILE,
001000* ONE RECORD PER PRINT ROW OF THE ORIGINAL RELEASE.
001100*
001200* 04/11/25 RJT - CREATED.
001300* 18/11/25 RJT - ADDED RAW-FLD-TBL REDEFINES SO THE CLASSIFIER    BH0010
001400*                CAN SCAN CELLS POSITIONALLY INSTEAD OF BY NAME. BH0010
001500* 02/12/25 RJT - RAW-ROW-TYPE 88-LEVELS ADDED FOR READABILITY.    BH0014
001600*
001700 01  BH-RAW-RECORD.
001800     03  RAW-COL-0             PIC X(10).
001900*                                 TABLE IDENTIFIER, NUMERIC TEXT.
002000     03  RAW-ROW-TYPE          PIC X(01).
002100         88  RAW-IS-HEADER         VALUE "H" "h".
002200         88  RAW-IS-DETAIL         VALUE "D" "d".
002300         88  RAW-IS-FOOTER         VALUE "F" "f".
002400         88  RAW-IS-UNIT           VALUE "U" "u".
002500         88  RAW-IS-COMMENT        VALUE "C" "c".
002600     03  RAW-F1                PIC X(24).
002700*                                 HEADER ROW - PERIOD TEXT.
002800*                                 DETAIL ROW - STATE NAME.
002900     03  RAW-F2                PIC X(24).
003000     03  RAW-F3                PIC X(24).
003100     03  RAW-F4                PIC X(24).
003200     03  RAW-F5                PIC X(24).
003300     03  RAW-F6                PIC X(24).
003400     03  RAW-F7                PIC X(24).
003500     03  RAW-F8                PIC X(24).
003600     03  RAW-F9                PIC X(24).
003700     03  RAW-F10               PIC X(24).
003800*
003900 01  BH-RAW-RECORD-ALT REDEFINES BH-RAW-RECORD.
004000     03  RAW-ALT-COL-0         PIC X(10).
004100     03  RAW-ALT-ROW-TYPE      PIC X(01).
004200     03  RAW-FLD-TBL           PIC X(24)  OCCURS 10.
004300*                                 GENERIC CELL VIEW USED BY THE
004400*                                 TABLE CLASSIFIER AND THE PERIOD
004500*                                 DERIVER TO SCAN EVERY CELL ON A
004600*                                 ROW WITHOUT NAMING EACH ONE.
004700*
