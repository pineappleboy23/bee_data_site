000100******************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR COLONIES MASTER FILE         *
000400*     NO KEY - SEQUENTIAL, BUILT BY BH010             *
000500******************************************************
000600*  FILE SIZE 82 BYTES.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 04/11/25 RJT - CREATED.
001100* 21/11/25 RJT - CM-NULL-FLAGS ADDED, ONE BYTE PER FIGURE     BH0012
001200*                FIELD, Y = MISSING ON INPUT.                BH0012
001300* 09/12/25 RJT - CM-DATE-PARTS REDEFINES ADDED FOR THE        BH0019
001400*                DEDUP TABLE LOAD AND THE SUMMARY REPORT.     BH0019
001410* 09/08/26 RJT - CM-DATE-PARTS NEVER GOT WIRED INTO BH010 -   BH0026
001420*                DEDUP AND THE REPORT BOTH WORK OFF THE       BH0026
001430*                WHOLE CM-DATE STRING, WHICH SORTS FINE AS    BH0026
001440*                TEXT. REMOVED RATHER THAN LEAVE A DEAD       BH0026
001450*                REDEFINES FOR THE NEXT PERSON TO TRIP OVER.  BH0026
001500*
001600 01  BH-COLONIES-RECORD.
001700     03  CM-TABLE              PIC 9(4).
001800*                                 SOURCE TABLE NUMBER, E.G. 7.
001900     03  CM-STATE              PIC X(20).
002000*                                 STATE NAME OR "UNITED STATES".
002100     03  CM-STARTING           PIC S9(9)V9(2)   COMP-3.
002200*                                 COLONIES AT START OF PERIOD.
002300     03  CM-MAX                PIC S9(9)V9(2)   COMP-3.
002400*                                 MAXIMUM COLONIES DURING PERIOD.
002500     03  CM-LOST               PIC S9(9)V9(2)   COMP-3.
002600*                                 COLONIES LOST.
002700     03  CM-PCT-LOST           PIC S9(3)V9(2)   COMP-3.
002800*                                 PERCENT LOST, 0 TO 100.
002900     03  CM-ADDED              PIC S9(9)V9(2)   COMP-3.
003000*                                 COLONIES ADDED.
003100     03  CM-RENOV              PIC S9(9)V9(2)   COMP-3.
003200*                                 COLONIES RENOVATED.
003300     03  CM-PCT-RENOV          PIC S9(3)V9(2)   COMP-3.
003400*                                 PERCENT RENOVATED, 0 TO 100.
003500     03  CM-DATE               PIC X(10).
003600*                                 PERIOD AS YYYY-MM-01.
003700     03  CM-NULL-FLAGS.
003800         05  CM-NF-STARTING    PIC X.
003900         05  CM-NF-MAX         PIC X.
004000         05  CM-NF-LOST        PIC X.
004100         05  CM-NF-PCT-LOST    PIC X.
004200         05  CM-NF-ADDED       PIC X.
004300         05  CM-NF-RENOV       PIC X.
004400         05  CM-NF-PCT-RENOV   PIC X.
004500*                                 Y = MISSING ON INPUT, ELSE N.
004600     03  FILLER                PIC X(05).
004700*
