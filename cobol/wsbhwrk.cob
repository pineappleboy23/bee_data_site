000100******************************************************
000200*                                                    *
000300*  WORKING STORAGE FOR BH010 - SURVEY CONSOLIDATION   *
000400*     DEDUP TABLES, CONTROL COUNTERS, SCRATCH AREAS   *
000500******************************************************
000600*
000700* 04/11/25 RJT - CREATED.
000800* 14/11/25 RJT - COL/STR TABLES RESIZED 1500 TO 2000 ENTRIES.  BH0007
000900* 25/11/25 RJT - ADDED BH-MONTH-NAME-TBL FOR THE PERIOD        BH0015
001000*                DERIVER - WAS A CHAIN OF IFS, TOO SLOW TO     BH0015
001100*                MAINTAIN.                                    BH0015
001200* 09/12/25 RJT - ADDED BH-DATASET-STATS OCCURS 2 FOR THE       BH0019
001300*                SUMMARY REPORT PER-DATASET BLOCK.             BH0019
001310* 09/08/26 RJT - ADDED BH-MONTH-LEN-TBL, BH010 NEEDS THE       BH0015
001320*                SIGNIFICANT LENGTH OF EACH MONTH NAME.        BH0015
001330* 09/08/26 RJT - ADDED BH-FD-CLASS-TEXT TO BH-FILE-DISPOSITION BH0025
001340*                FOR THE SUMMARY DETAIL LINE.                  BH0025
001350* 09/08/26 RJT - ADDED BH-DS-COLUMN-COUNT TO BH-DATASET-STATS - BH0027
001360*                MASTER FIELD COUNT BELONGS IN THE SAME BLOCK   BH0027
001370*                AS THE OTHER PER-DATASET QUALITY FIGURES.      BH0027
001400*
001500******************************************************
001600* IN-MEMORY DEDUP TABLE - COLONIES.
001700* LAST-WINS: ON APPEND, A MATCHING (STATE,DATE) KEY
001800* OVERWRITES THE EXISTING ENTRY IN PLACE AND IS COUNTED
001900* AS A DUPLICATE REMOVED RATHER THAN INSERTED.
002000******************************************************
002100 01  BH-COLONIES-TABLE.
002200     03  BH-COL-COUNT          BINARY-LONG UNSIGNED VALUE ZERO.
002300     03  BH-COL-ENTRY          OCCURS 2000 TIMES
002400                               INDEXED BY BH-COL-IDX.
002500         05  BHT-COL-STATE         PIC X(20).
002600         05  BHT-COL-DATE          PIC X(10).
002700         05  BHT-COL-TABLE         PIC 9(4).
002800         05  BHT-COL-STARTING      PIC S9(9)V9(2)   COMP-3.
002900         05  BHT-COL-MAX           PIC S9(9)V9(2)   COMP-3.
003000         05  BHT-COL-LOST          PIC S9(9)V9(2)   COMP-3.
003100         05  BHT-COL-PCT-LOST      PIC S9(3)V9(2)   COMP-3.
003200         05  BHT-COL-ADDED         PIC S9(9)V9(2)   COMP-3.
003300         05  BHT-COL-RENOV         PIC S9(9)V9(2)   COMP-3.
003400         05  BHT-COL-PCT-RENOV     PIC S9(3)V9(2)   COMP-3.
003500         05  BHT-COL-NULL-FLAGS    PIC X(7).
003550     03  FILLER                PIC X(01).
003600*
003700******************************************************
003800* IN-MEMORY DEDUP TABLE - STRESSORS. SAME RULE AS ABOVE.
003900******************************************************
004000 01  BH-STRESSORS-TABLE.
004100     03  BH-STR-COUNT          BINARY-LONG UNSIGNED VALUE ZERO.
004200     03  BH-STR-ENTRY          OCCURS 2000 TIMES
004300                               INDEXED BY BH-STR-IDX.
004400         05  BHT-STR-STATE         PIC X(20).
004500         05  BHT-STR-DATE          PIC X(10).
004600         05  BHT-STR-TABLE         PIC 9(4).
004700         05  BHT-STR-VARROA        PIC S9(3)V9(2)   COMP-3.
004800         05  BHT-STR-PESTS         PIC S9(3)V9(2)   COMP-3.
004900         05  BHT-STR-DISEASES      PIC S9(3)V9(2)   COMP-3.
005000         05  BHT-STR-PESTICIDES    PIC S9(3)V9(2)   COMP-3.
005100         05  BHT-STR-OTHER         PIC S9(3)V9(2)   COMP-3.
005200         05  BHT-STR-UNKNOWN       PIC S9(3)V9(2)   COMP-3.
005300         05  BHT-STR-NULL-FLAGS    PIC X(6).
005350     03  FILLER                PIC X(01).
005400*
005500******************************************************
005600* DISTINCT-STATE SCRATCH TABLE - REUSED FOR EACH DATASET
005700* WHEN THE SUMMARY REPORT COUNTS DISTINCT STATES.
005800******************************************************
005900 01  BH-STATE-SEEN-TABLE.
006000     03  BH-STATE-SEEN-COUNT   BINARY-SHORT UNSIGNED VALUE ZERO.
006100     03  BH-STATE-SEEN         PIC X(20)  OCCURS 60
006200                               INDEXED BY BH-SEEN-IDX.
006250     03  FILLER                PIC X(01).
006300*
006400******************************************************
006500* CONTROL COUNTERS - DRIVER / SUMMARY.
006600******************************************************
006700 01  BH-CONTROL-COUNTERS.
006800     03  BH-FILES-LOADED          BINARY-LONG UNSIGNED VALUE ZERO.
006900     03  BH-FILES-FILTERED-IN     BINARY-LONG UNSIGNED VALUE ZERO.
007000     03  BH-FILES-PROC-COLONIES   BINARY-LONG UNSIGNED VALUE ZERO.
007100     03  BH-FILES-PROC-STRESSORS  BINARY-LONG UNSIGNED VALUE ZERO.
007200     03  BH-FILES-SKIPPED         BINARY-LONG UNSIGNED VALUE ZERO.
007300     03  BH-COL-PRE-DEDUP-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
007400     03  BH-STR-PRE-DEDUP-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
007500     03  BH-COL-DUPS-REMOVED      BINARY-LONG UNSIGNED VALUE ZERO.
007600     03  BH-STR-DUPS-REMOVED      BINARY-LONG UNSIGNED VALUE ZERO.
007650     03  FILLER                   PIC X(01).
007700*
007800******************************************************
007900* PER-DATASET SUMMARY BLOCK - INDEX 1 = COLONIES,
008000* INDEX 2 = STRESSORS.
008100******************************************************
008200 01  BH-DATASET-STATS.
008300     03  BH-DS-ENTRY           OCCURS 2 TIMES
008400                               INDEXED BY BH-DS-IDX.
008500         05  BH-DS-RECORD-COUNT     BINARY-LONG UNSIGNED.
008600         05  BH-DS-EARLIEST-PERIOD  PIC X(10).
008700         05  BH-DS-LATEST-PERIOD    PIC X(10).
008800         05  BH-DS-DISTINCT-STATES  BINARY-SHORT UNSIGNED.
008850         05  BH-DS-COLUMN-COUNT     BINARY-CHAR UNSIGNED.
008860*                                     10 FOR COLONIES, 9 FOR
008870*                                     STRESSORS - SET ONCE IN
008880*                                     AD001, NOT PER-ROW.          BH0027
008900         05  BH-DS-DUPS-PCT         PIC ZZ9.9.
008950     03  FILLER                PIC X(01).
009000*
009100******************************************************
009200* CLASSIFIER KEYWORD FLAGS - R3/R4.
009300******************************************************
009400 01  BH-CLASSIFY-FLAGS.
009500     03  BH-KW-STATE           PIC X  VALUE "N".
009600     03  BH-KW-VARROA          PIC X  VALUE "N".
009700     03  BH-KW-PARASITES       PIC X  VALUE "N".
009800     03  BH-KW-DISEASES        PIC X  VALUE "N".
009900     03  BH-KW-PESTICIDES      PIC X  VALUE "N".
010000     03  BH-KW-OTHER           PIC X  VALUE "N".
010100     03  BH-KW-UNKNOWN         PIC X  VALUE "N".
010200     03  BH-KW-MAX             PIC X  VALUE "N".
010300     03  BH-KW-LOST            PIC X  VALUE "N".
010400     03  BH-KW-PERCENT         PIC X  VALUE "N".
010500     03  BH-KW-ADDED           PIC X  VALUE "N".
010600     03  BH-KW-RENOVATED       PIC X  VALUE "N".
010650     03  FILLER                PIC X(01).
010700*
010800******************************************************
010900* MONTH NAME TABLE - PERIOD DERIVER (R5). BUILT AS A
011000* LITERAL BLOCK THEN REDEFINED AS A TABLE SO THE SEARCH
011100* PARAGRAPH CAN USE A SUBSCRIPT, CALENDAR ORDER.
011200* THE SUBSCRIPT VALUE IS ALSO THE MONTH NUMBER.
011300******************************************************
011400 01  BH-MONTH-NAME-LIST.
011500     03  FILLER                PIC X(9)  VALUE "JANUARY  ".
011600     03  FILLER                PIC X(9)  VALUE "FEBRUARY ".
011700     03  FILLER                PIC X(9)  VALUE "MARCH    ".
011800     03  FILLER                PIC X(9)  VALUE "APRIL    ".
011900     03  FILLER                PIC X(9)  VALUE "MAY      ".
012000     03  FILLER                PIC X(9)  VALUE "JUNE     ".
012100     03  FILLER                PIC X(9)  VALUE "JULY     ".
012200     03  FILLER                PIC X(9)  VALUE "AUGUST   ".
012300     03  FILLER                PIC X(9)  VALUE "SEPTEMBER".
012400     03  FILLER                PIC X(9)  VALUE "OCTOBER  ".
012500     03  FILLER                PIC X(9)  VALUE "NOVEMBER ".
012600     03  FILLER                PIC X(9)  VALUE "DECEMBER ".
012700 01  BH-MONTH-NAME-TBL REDEFINES BH-MONTH-NAME-LIST.
012800     03  BH-MONTH-NAME         PIC X(9)  OCCURS 12
012900                               INDEXED BY BH-MONTH-IDX.
012950*
012960******************************************************
012970* SIGNIFICANT LENGTH OF EACH MONTH NAME ABOVE, SAME
012980* SUBSCRIPT - THE NAMES ARE SPACE-PADDED TO 9 AND THE
012990* TRAILING SPACES MUST NOT BE PART OF THE SEARCH TEXT.
012995******************************************************
013000 01  BH-MONTH-LEN-LIST.
013010     03  FILLER                PIC 9     VALUE 7.
013020     03  FILLER                PIC 9     VALUE 8.
013030     03  FILLER                PIC 9     VALUE 5.
013040     03  FILLER                PIC 9     VALUE 5.
013050     03  FILLER                PIC 9     VALUE 3.
013060     03  FILLER                PIC 9     VALUE 4.
013070     03  FILLER                PIC 9     VALUE 4.
013080     03  FILLER                PIC 9     VALUE 6.
013090     03  FILLER                PIC 9     VALUE 9.
013100     03  FILLER                PIC 9     VALUE 7.
013110     03  FILLER                PIC 9     VALUE 8.
013120     03  FILLER                PIC 9     VALUE 8.
013130 01  BH-MONTH-LEN-TBL REDEFINES BH-MONTH-LEN-LIST.
013140     03  BH-MONTH-LEN          PIC 9     OCCURS 12.
013150*
013160******************************************************
013170* NORMALIZER / SPECIAL-VALUE SCRATCH - R8, R9, R10.
013180******************************************************
013400 01  BH-NORM-WORK.
013500     03  BH-FIGURE-TEXT        PIC X(24).
013600     03  BH-FIGURE-NUM         PIC S9(9)V9(2)  COMP-3.
013700     03  BH-FIGURE-MISSING     PIC X           VALUE "N".
013800     03  BH-POPULATED-COUNT    BINARY-CHAR UNSIGNED VALUE ZERO.
013900     03  BH-DETAIL-YEAR        PIC 9(4)        COMP.
014000     03  BH-DETAIL-MONTH       PIC 9(2)        COMP.
014100     03  BH-SUBSCRIPT          BINARY-LONG UNSIGNED VALUE ZERO.
014200     03  BH-ROW-SUBSCRIPT      BINARY-LONG UNSIGNED VALUE ZERO.
014300     03  BH-CELL-SUBSCRIPT     BINARY-SHORT UNSIGNED VALUE ZERO.
014400     03  BH-FOUND-SWITCH       PIC X           VALUE "N".
014500         88  BH-FOUND              VALUE "Y".
014600         88  BH-NOT-FOUND          VALUE "N".
014650     03  FILLER                PIC X(01).
014700*
014800******************************************************
014900* CONTROL FILE ENTRY - ONE EXTRACT FILE NAME PER RECORD.
015000******************************************************
015100 01  BH-CONTROL-RECORD.
015200     03  BH-EXTRACT-FILE-NAME  PIC X(56).
015250     03  FILLER                PIC X(04).
015300*
015400******************************************************
015500* FILE STATUS FIELDS.
015600******************************************************
015700 01  BH-FILE-STATUSES.
015800     03  BH-CTL-STATUS         PIC XX.
015900     03  BH-EXT-STATUS         PIC XX.
016000     03  BH-COL-STATUS         PIC XX.
016100     03  BH-STR-STATUS         PIC XX.
016200     03  BH-CMB-STATUS         PIC XX.
016300     03  BH-PRT-STATUS         PIC XX.
016350     03  FILLER                PIC X(01).
016400*
016500******************************************************
016600* ONE DISPOSITION LINE PER EXTRACT FILE - FEEDS THE
016700* SUMMARY REPORT DETAIL LINE.
016800******************************************************
016900 01  BH-FILE-DISPOSITION.
017000     03  BH-FD-FILE-NAME       PIC X(40).
017100     03  BH-FD-DETAIL-COUNT    PIC ZZ9.
017200     03  BH-FD-CLASS           PIC X.
017300         88  BH-FD-IS-COLONIES     VALUE "C".
017400         88  BH-FD-IS-STRESSORS    VALUE "V".
017500         88  BH-FD-IS-OTHER        VALUE "O".
017520     03  BH-FD-CLASS-TEXT      PIC X(9).
017540*                                 "COLONIES"/"STRESSORS"/"OTHER"
017560*                                 FOR THE REPORT DETAIL LINE.     BH0025
017600     03  BH-FD-PERIOD          PIC X(10).
017700     03  BH-FD-DISPOSITION     PIC X(20).
017750     03  FILLER                PIC X(04).
017800*
